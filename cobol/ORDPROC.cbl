000100****************************************************************
000200* ORDPROC -- ORDER PROCESSING AND INVENTORY ALLOCATION BATCH.
000300*
000400* READS ONE ORDER REQUEST (HEADER + ITEM LINES) AT A TIME FROM
000500* THE WEB ORDER QUEUE, VALIDATES IT, BUILDS AND PRICES THE
000600* ORDER, THEN ATTEMPTS TO LOCK STOCK FOR EVERY LINE ON AN
000700* ALL-OR-NOTHING BASIS AGAINST THE IN-MEMORY INVENTORY TABLE.
000800* ORDERS WITH EVERY LINE LOCKED ARE CONFIRMED; ANY SHORTFALL
000900* CANCELS THE WHOLE ORDER AND RELEASES WHATEVER WAS ALREADY
001000* LOCKED FOR IT.  PRICING IS DELEGATED TO PRICECALC, TABLE
001100* LOADING TO INVTABLE, AND REPORT PRINTING TO ORDRPT.
001200*
001300* USED FILE
001400*    - ORDER REQUEST QUEUE        : ORDREQ  (IN)
001500*    - ORDER MASTER OUTPUT        : ORDOUT  (OUT)
001600*    - ORDER LINE OUTPUT          : LINEOUT (OUT)
001700*    - INVENTORY TRANSACTION LOG  : INVTXN  (OUT)
001800*    - INVENTORY MASTER OUTPUT    : INVOUT  (OUT, POST-RUN)
001900****************************************************************
002000 IDENTIFICATION              DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.                 ORDPROC.
002300 AUTHOR.                     R T HALVORSEN.
002400 INSTALLATION.               NORTHGATE DISTRIBUTION CO.
002500 DATE-WRITTEN.               11/30/1986.
002600 DATE-COMPILED.
002700 SECURITY.                   NONE.
002800*-----------------------------------------------------------------
002900* CHANGE LOG
003000*-----------------------------------------------------------------
003100* 113086 RTH  ORIG   INITIAL WRITE -- WAREHOUSE MASTER/
003200*                    TRANSACTION BALANCE-LINE UPDATE, MATCHES
003300*                    SORTED RECEIPTS/SALES AGAINST INVENT4.TXT.
003400* 041788 RTH  CR0098 ADD ERROR FILE FOR UNMATCHED TRANSACTIONS.
003500* 062890 DMO  CR0201 SUPPORT MULTIPLE RECEIPTS/SALES PER PART
003600*                    PER DAY (WAS SINGLE-TRANSACTION ONLY).
003700* 112293 DMO  PR0411 CORRECT QUANTITY UNDERFLOW WHEN SALE
003800*                    EXCEEDED ON-HAND -- NOW REJECTED, NOT
003900*                    ALLOWED TO GO NEGATIVE.
004000* 091598 TRB  Y2K98  YEAR 2000 REVIEW -- NO 2-DIGIT YEAR FIELDS
004100*                    FOUND IN THIS MODULE.  SIGNED OFF.
004200* 030600 JLF  PR0588 MINOR -- TIGHTEN EOF SENTINEL COMPARE.
004300* 121501 SPA  CR0734 WEB ORDER INTERFACE PROJECT PHASE 1 -- THIS
004400*                    MODULE IS RETIRED AS A MASTER/TRANSACTION
004500*                    BALANCE-LINE UPDATE AND REWRITTEN AS THE
004600*                    WEB ORDER BATCH DRIVER.  BALANCE-LINE
004700*                    COMPARE REPLACED BY STRAIGHT-LINE REQUEST
004800*                    PROCESSING; ERROR FILE REPLACED BY
004900*                    CANCELLED-ORDER REASONS ON ORDOUT.
005000* 042903 SPA  CR0734 ORDER CREATION, PRICING CALL-OUT, AND
005100*                    INVENTORY LOCK/UNLOCK LOGIC ADDED.
005200* 081905 DMO  CR0861 ALL-OR-NOTHING LOCK SEMANTICS (IL-4) --
005300*                    FIRST SHORTFALL NOW RELEASES EVERY LINE
005400*                    ALREADY LOCKED FOR THE SAME ORDER.
005500* 052606 DMO  PR0919 REJECT REQUESTS WITH ITEM-COUNT OUTSIDE
005600*                    1-10 OR BLANK PAYMENT METHOD, PER AUDIT
005700*                    FINDING 06-119 (REQUESTS WERE SILENTLY
005800*                    ACCEPTED WITH ZERO LINES).
005900* 110709 SPA  CR1042 SKU/INVENTORY TABLE LAYOUTS MOVED TO SHARED
006000*                    COPYBOOKS SKUTBL/INVTBL, SEE INVTABLE.
006100* 031612 JLF  INC1187 ORDER NUMBER AND ORDER ID GENERATION GIVEN
006200*                    ALTERNATE (REDEFINED) VIEWS FOR THE
006300*                    RECONCILIATION DUMP, MATCHING PRICECALC.
006400* 092014 SPA  CR1205 LOCK-ID AND TRANSACTION-ID GENERATION
006500*                    MOVED INTO THIS MODULE FROM A SCRATCH
006600*                    COUNTER FILE THAT KEPT GOING OUT OF SYNC
006700*                    ON RERUN.
006750* 082714 DMO  CR1042 WS-ITEM-IDX AND WS-LINE-SUB PULLED OUT OF
006760*                    SWITCHES-AND-COUNTERS TO STANDALONE 77-LEVEL
006770*                    ITEMS -- THEY ARE LOOP SUBSCRIPTS, NOT PART
006780*                    OF THAT GROUP'S RUN COUNTERS.
006800*-----------------------------------------------------------------
006900 ENVIRONMENT                 DIVISION.
007000*-----------------------------------------------------------------
007100 CONFIGURATION               SECTION.
007200 SOURCE-COMPUTER.            NORTHGATE-3090.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*-----------------------------------------------------------------
007600 INPUT-OUTPUT                SECTION.
007700 FILE-CONTROL.
007800     SELECT  ORDER-REQUEST-IN
007900             ASSIGN TO "ORDREQ"
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS ORDREQ-FILE-STATUS.
008200
008300     SELECT  ORDER-OUT
008400             ASSIGN TO "ORDOUT"
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS ORDOUT-FILE-STATUS.
008700
008800     SELECT  ORDER-LINE-OUT
008900             ASSIGN TO "LINEOUT"
009000             ORGANIZATION IS LINE SEQUENTIAL
009100             FILE STATUS IS LINEOUT-FILE-STATUS.
009200
009300     SELECT  INVTXN-OUT
009400             ASSIGN TO "INVTXN"
009500             ORGANIZATION IS LINE SEQUENTIAL
009600             FILE STATUS IS TXNOUT-FILE-STATUS.
009700
009800     SELECT  INVENTORY-OUT
009900             ASSIGN TO "INVOUT"
010000             ORGANIZATION IS LINE SEQUENTIAL
010100             FILE STATUS IS INVOUT-FILE-STATUS.
010200
010300****************************************************************
010400 DATA                        DIVISION.
010500*-----------------------------------------------------------------
010600 FILE                        SECTION.
010700 FD  ORDER-REQUEST-IN
010800     DATA RECORD IS ORDER-REQUEST-HEADER, ORDER-REQUEST-ITEM.
011000     COPY "ORDREQHD.CPY".
011100     COPY "ORDREQIT.CPY".
011200
011300 FD  ORDER-OUT
011400     RECORD CONTAINS 225 CHARACTERS
011500     DATA RECORD IS ORDER-OUTPUT-RECORD.
011600     COPY "ORDOUT.CPY".
011700
011800 FD  ORDER-LINE-OUT
011900     RECORD CONTAINS 140 CHARACTERS
012000     DATA RECORD IS ORDER-LINE-OUTPUT-RECORD.
012100     COPY "LINEOUT.CPY".
012200
012300 FD  INVTXN-OUT
012400     RECORD CONTAINS 120 CHARACTERS
012500     DATA RECORD IS INV-TRANSACTION-RECORD.
012600     COPY "TXNOUT.CPY".
012700
012800 FD  INVENTORY-OUT
012900     RECORD CONTAINS 90 CHARACTERS
013000     DATA RECORD IS INVENTORY-MASTER-RECORD.
013100     COPY "INVMAST.CPY".
013200
013300*-----------------------------------------------------------------
013400 WORKING-STORAGE             SECTION.
013500*-----------------------------------------------------------------
013510*    STANDALONE SUBSCRIPTS -- NOT PART OF ANY ONE RECORD, SO
013520*    THEY LIVE AT THE 77 LEVEL PER HOUSE HABIT RATHER THAN
013530*    UNDER SWITCHES-AND-COUNTERS BELOW.
013540*-----------------------------------------------------------------
013550 77  WS-ITEM-IDX                 PIC 9(02) COMP.
013560 77  WS-LINE-SUB                 PIC 9(02) COMP.
013600 01  SWITCHES-AND-COUNTERS.
013700     05  ORDREQ-EOF-SW           PIC X(01) VALUE SPACE.
013800         88  ORDREQ-EOF                 VALUE "Y".
013900     05  WS-VALID-SW             PIC X(01).
014000         88  WS-REQUEST-VALID           VALUE "Y".
014100     05  WS-REJECT-REASON        PIC X(20).
014200     05  WS-NEXT-ORDER-SEQ       PIC 9(09) COMP VALUE ZERO.
014300     05  WS-NEXT-LOCK-SEQ        PIC 9(08) COMP VALUE ZERO.
014400     05  WS-NEXT-TXN-SEQ         PIC 9(08) COMP VALUE ZERO.
014500     05  WS-ORDERS-READ          PIC 9(07) COMP VALUE ZERO.
014600     05  WS-ORDERS-CONFIRMED     PIC 9(07) COMP VALUE ZERO.
014700     05  WS-ORDERS-REJECTED      PIC 9(07) COMP VALUE ZERO.
014800     05  WS-CONFIRMED-AMOUNT     PIC S9(10)V99 VALUE ZERO.
014900     05  WS-UNITS-LOCKED         PIC 9(07) COMP VALUE ZERO.
015000     05  WS-UNITS-RELEASED       PIC 9(07) COMP VALUE ZERO.
015100     05  WS-TXN-COUNT            PIC 9(07) COMP VALUE ZERO.
015400     05  WS-INV-ROW              PIC S9(04) COMP.
015500     05  WS-QTY-BEFORE           PIC S9(07) COMP.
015600     05  WS-QTY-AFTER            PIC S9(07) COMP.
015700     05  FILLER                  PIC X(01).
015800
015900 01  RUN-DATE-FIELDS.
016000     05  WS-RUN-DATE             PIC 9(08).
016100     05  WS-RUN-DATE-ALT         REDEFINES WS-RUN-DATE.
016200         10  WS-RUN-YEAR         PIC 9(04).
016300         10  WS-RUN-MONTH        PIC 9(02).
016400         10  WS-RUN-DAY          PIC 9(02).
016500     05  WS-ORDNUM-SEQ-DISP      PIC 9(05).
016600     05  FILLER                  PIC X(01).
016700
016800 01  ID-GENERATION-WORK.
016900     05  WS-LOCK-ID-WORK         PIC X(12).
017000     05  WS-LOCK-ID-ALT          REDEFINES WS-LOCK-ID-WORK.
017100         10  WS-LOCK-PREFIX      PIC X(04).
017200         10  WS-LOCK-SEQ-DISP    PIC 9(08).
017300     05  WS-TXN-ID-WORK          PIC X(12).
017400     05  WS-TXN-ID-ALT           REDEFINES WS-TXN-ID-WORK.
017500         10  WS-TXN-PREFIX       PIC X(04).
017600         10  WS-TXN-SEQ-DISP     PIC 9(08).
017700     05  FILLER                  PIC X(01).
017800
017900 01  FILE-STATUS-FIELDS.
018000     05  ORDREQ-FILE-STATUS      PIC X(02).
018100     05  ORDOUT-FILE-STATUS      PIC X(02).
018200     05  LINEOUT-FILE-STATUS     PIC X(02).
018300     05  TXNOUT-FILE-STATUS      PIC X(02).
018400     05  INVOUT-FILE-STATUS      PIC X(02).
018500     05  FILLER                  PIC X(02).
018600
018700*-----------------------------------------------------------------
018800*    SKU AND INVENTORY TABLES -- LOADED BY INVTABLE, SEARCHED
018900*    AND (FOR INVENTORY) UPDATED HERE.  LAYOUT IS SHARED WITH
019000*    INVTABLE VIA COPYBOOK, SEE CHANGE LOG 110709.
019100*-----------------------------------------------------------------
019200     COPY "SKUTBL.CPY".
019300     COPY "INVTBL.CPY".
019400
019500*-----------------------------------------------------------------
019600*    CURRENT ORDER WORK AREA -- ONE ORDER REQUEST AT A TIME.
019700*-----------------------------------------------------------------
019800 01  CURRENT-ORDER-WORK.
019900     05  CO-ORDER-ID             PIC X(12).
020000     05  CO-ORDER-ID-ALT         REDEFINES CO-ORDER-ID.
020100         10  CO-ORDERID-PREFIX   PIC X(03).
020200         10  CO-ORDERID-SEQ      PIC 9(09).
020300     05  CO-ORDER-NUMBER         PIC X(18).
020400     05  CO-ORDER-NUMBER-ALT     REDEFINES CO-ORDER-NUMBER.
020500         10  CO-ORDNUM-PREFIX    PIC X(04).
020600         10  CO-ORDNUM-DATE      PIC X(08).
020700         10  CO-ORDNUM-DASH      PIC X(01).
020800         10  CO-ORDNUM-SEQ       PIC X(05).
020900     05  CO-USER-ID              PIC X(12).
021000     05  CO-ORDER-STATUS         PIC X(10).
021100     05  CO-PAYMENT-STATUS       PIC X(10).
021200     05  CO-SUBTOTAL-AMOUNT      PIC S9(10)V99.
021300     05  CO-DISCOUNT-AMOUNT      PIC S9(10)V99.
021400     05  CO-SHIPPING-FEE         PIC S9(10)V99.
021500     05  CO-TAX-AMOUNT           PIC S9(10)V99.
021600     05  CO-TOTAL-AMOUNT         PIC S9(10)V99.
021700     05  CO-SHIP-ADDR-ID         PIC X(12).
021800     05  CO-PYMT-METHOD          PIC X(20).
021900     05  CO-CUST-NOTE            PIC X(40).
022000     05  CO-CANCEL-REASON        PIC X(20).
022100     05  CO-ORDERED-DATE         PIC X(08).
022200     05  CO-LINE-COUNT           PIC 9(02) COMP.
022300     05  CO-LOCK-FAILED-SW       PIC X(01).
022400         88  CO-LOCK-FAILED             VALUE "Y".
022500     05  CO-FAILED-AT-LINE       PIC 9(02) COMP.
022600     05  CO-WRITE-LINES-SW       PIC X(01).
022700         88  CO-WRITE-LINES             VALUE "Y".
022800     05  FILLER                  PIC X(01).
022900
023000 01  CURRENT-ORDER-LINES.
023100     05  CO-LINE                 OCCURS 10 TIMES.
023200         10  CO-LN-SKU-ID        PIC X(12).
023300         10  CO-LN-PRODUCT-NAME  PIC X(30).
023400         10  CO-LN-SKU-CODE      PIC X(15).
023500         10  CO-LN-COLOR         PIC X(10).
023600         10  CO-LN-SIZE          PIC X(05).
023700         10  CO-LN-QUANTITY      PIC 9(05).
023800         10  CO-LN-UNIT-PRICE    PIC S9(08)V99.
023900         10  CO-LN-DISCOUNT-AMT  PIC S9(08)V99.
024000         10  CO-LN-LINE-TOTAL    PIC S9(10)V99.
024100         10  CO-LN-LOCK-ID       PIC X(12).
024200         10  CO-LN-LOCKED-SW     PIC X(01).
024300             88  CO-LN-LOCKED           VALUE "Y".
024400     05  FILLER                  PIC X(01).
024500
024600*-----------------------------------------------------------------
024700*    PRICECALC CALL AREA -- LAYOUT MUST MATCH PRICECALC'S
024800*    LS-PRICING-PARMS FIELD FOR FIELD (HAND-MATCHED, HOUSE
024900*    HABIT -- SEE PRICECALC CHANGE LOG).
025000*-----------------------------------------------------------------
025100 01  PRICING-CALL-AREA.
025200     05  PRC-LINE-COUNT          PIC 9(02) COMP.
025300     05  PRC-PRICE-LINE          OCCURS 10 TIMES.
025400         10  PRC-UNIT-PRICE      PIC S9(08)V99.
025500         10  PRC-QUANTITY        PIC 9(05).
025600         10  PRC-LINE-TOTAL      PIC S9(10)V99.
025700     05  PRC-SUBTOTAL-AMOUNT     PIC S9(10)V99.
025800     05  PRC-TAX-AMOUNT          PIC S9(10)V99.
025900     05  PRC-SHIPPING-FEE        PIC S9(10)V99.
026000     05  PRC-DISCOUNT-AMOUNT     PIC S9(10)V99.
026100     05  PRC-TOTAL-AMOUNT        PIC S9(10)V99.
026200     05  FILLER                  PIC X(01).
026300
026400*-----------------------------------------------------------------
026500*    ORDRPT CALL AREA -- LAYOUT MUST MATCH ORDRPT'S
026600*    LS-REPORT-PARMS FIELD FOR FIELD (HAND-MATCHED, HOUSE
026700*    HABIT -- SEE ORDRPT CHANGE LOG).
026800*-----------------------------------------------------------------
026900 01  REPORT-CALL-AREA.
027000     05  RPT-FUNCTION            PIC X(01).
027100         88  RPT-FN-INIT                VALUE "I".
027200         88  RPT-FN-DETAIL              VALUE "D".
027300         88  RPT-FN-TOTALS              VALUE "T".
027400     05  RPT-ORDER-NUMBER        PIC X(18).
027500     05  RPT-ORDER-STATUS        PIC X(10).
027600     05  RPT-LINE-COUNT          PIC 9(03).
027700     05  RPT-TOTAL-AMOUNT        PIC S9(10)V99.
027800     05  RPT-CANCEL-REASON       PIC X(20).
027900     05  RPT-ORDERS-READ         PIC 9(07) COMP.
028000     05  RPT-ORDERS-CONFIRMD     PIC 9(07) COMP.
028100     05  RPT-ORDERS-REJECTD      PIC 9(07) COMP.
028200     05  RPT-CONFIRMD-AMOUNT     PIC S9(10)V99.
028300     05  RPT-UNITS-LOCKED        PIC 9(07) COMP.
028400     05  RPT-UNITS-RELEASD       PIC 9(07) COMP.
028500     05  RPT-TXN-COUNT           PIC 9(07) COMP.
028600     05  FILLER                  PIC X(01).
028700
028800****************************************************************
028900 PROCEDURE                   DIVISION.
029000*-----------------------------------------------------------------
029100* MAIN PROCEDURE -- BATCH FLOW STEPS 1-5.
029200*-----------------------------------------------------------------
029300 100-ORDER-BATCH-RUN.
029400     PERFORM 200-INITIATE-ORDER-RUN.
029500     PERFORM 200-PROCEED-ORDER-RUN UNTIL ORDREQ-EOF.
029600     PERFORM 200-TERMINATE-ORDER-RUN.
029700
029800     STOP RUN.
029900
030000******************************************************************
030100* OPEN FILES, LOAD THE SKU AND INVENTORY TABLES, PRINT THE
030200* REPORT TITLE, AND PRIME THE FIRST READ.
030300*-----------------------------------------------------------------
030400 200-INITIATE-ORDER-RUN.
030500     PERFORM 300-OPEN-ALL-FILES.
030600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
030700     CALL    "INVTABLE"  USING   SKU-TABLE-AREA
030800                                 INVENTORY-TABLE-AREA.
030900     SET     RPT-FN-INIT TO TRUE.
031000     CALL    "ORDRPT"    USING   REPORT-CALL-AREA.
031100     PERFORM 400-READ-ORDER-REQUEST-HEADER.
031200
031300*-----------------------------------------------------------------
031400* VALIDATE, CREATE, LOCK, WRITE, AND REPORT ONE ORDER REQUEST,
031500* THEN READ THE NEXT HEADER.
031600*-----------------------------------------------------------------
031700 200-PROCEED-ORDER-RUN.
031800     ADD     1                   TO  WS-ORDERS-READ.
031900     PERFORM 300-VALIDATE-REQUEST.
032000     IF  WS-REQUEST-VALID
032100         PERFORM 300-CREATE-ORDER
032200         PERFORM 300-LOCK-ORDER-INVENTORY
032300         IF  CO-LOCK-FAILED
032400             PERFORM 300-CANCEL-ORDER
032500         ELSE
032600             PERFORM 300-CONFIRM-ORDER
032700         END-IF
032800     ELSE
032900         PERFORM 300-REJECT-REQUEST
033000     END-IF.
033100     PERFORM 300-WRITE-ORDER-AND-LINES.
033200     PERFORM 300-REPORT-ORDER-DETAIL.
033300     PERFORM 400-READ-ORDER-REQUEST-HEADER.
033400
033500*-----------------------------------------------------------------
033600* WRITE THE UPDATED INVENTORY MASTER, PRINT THE CONTROL-TOTAL
033700* SUMMARY, AND CLOSE.
033800*-----------------------------------------------------------------
033900 200-TERMINATE-ORDER-RUN.
034000     PERFORM 300-WRITE-INVENTORY-MASTER-OUT.
034100     PERFORM 300-REPORT-CONTROL-TOTALS.
034200     PERFORM 300-CLOSE-ALL-FILES.
034300     DISPLAY "ORDER BATCH RUN COMPLETED!!!".
034400
034500******************************************************************
034600 300-OPEN-ALL-FILES.
034700     OPEN    INPUT   ORDER-REQUEST-IN
034800             OUTPUT  ORDER-OUT
034900             OUTPUT  ORDER-LINE-OUT
035000             OUTPUT  INVTXN-OUT
035100             OUTPUT  INVENTORY-OUT.
035200
035300*-----------------------------------------------------------------
035400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
035500     INITIALIZE  SWITCHES-AND-COUNTERS.
035600     ACCEPT  WS-RUN-DATE         FROM DATE YYYYMMDD.
035700
035800*-----------------------------------------------------------------
035900* VALIDATION -- RULES V-1, V-2, V-3.  ITEM RECORDS ARE ALWAYS
036000* READ (EVEN FOR AN INVALID REQUEST) SO THE FILE STAYS IN SYNC.
036100*-----------------------------------------------------------------
036200 300-VALIDATE-REQUEST.
036300     MOVE    "Y"                 TO  WS-VALID-SW.
036400     MOVE    SPACES              TO  WS-REJECT-REASON.
036500     PERFORM 400-READ-ORDER-REQUEST-ITEMS.
036600     IF  RQ-ITEM-COUNT < 1  OR  RQ-ITEM-COUNT > 10
036700         MOVE    "N"             TO  WS-VALID-SW
036800         MOVE    "INVALID REQUEST"
036900                                 TO  WS-REJECT-REASON
037000     END-IF.
037100     IF  WS-REQUEST-VALID
037200         PERFORM 400-VALIDATE-ITEM-QUANTITIES
037300     END-IF.
037400     IF  WS-REQUEST-VALID
037500         PERFORM 400-VALIDATE-SKUS-EXIST
037600     END-IF.
037700     IF  WS-REQUEST-VALID  AND  RQ-PYMT-METHOD = SPACES
037800         MOVE    "N"             TO  WS-VALID-SW
037900         MOVE    "INVALID REQUEST"
038000                                 TO  WS-REJECT-REASON
038100     END-IF.
038200
038300*-----------------------------------------------------------------
038400* OC-1, OC-2 -- ASSIGN IDENTIFIERS, ENRICH LINES FROM THE SKU
038500* TABLE, CALL PRICECALC FOR THE MONEY FIELDS.
038600*-----------------------------------------------------------------
038700 300-CREATE-ORDER.
038800     PERFORM 400-ASSIGN-ORDER-ID.
038900     PERFORM 400-ASSIGN-ORDER-NUMBER.
039000     MOVE    "PENDING"           TO  CO-ORDER-STATUS.
039100     MOVE    "PENDING"           TO  CO-PAYMENT-STATUS.
039200     MOVE    "Y"                 TO  CO-WRITE-LINES-SW.
039300     MOVE    RQ-USER-ID          TO  CO-USER-ID.
039400     MOVE    RQ-SHIP-ADDR-ID     TO  CO-SHIP-ADDR-ID.
039500     MOVE    RQ-PYMT-METHOD      TO  CO-PYMT-METHOD.
039600     MOVE    RQ-CUST-NOTE        TO  CO-CUST-NOTE.
039700     MOVE    WS-RUN-DATE         TO  CO-ORDERED-DATE.
039800     MOVE    SPACES              TO  CO-CANCEL-REASON.
039900     PERFORM 400-RESET-LINE-LOCKS.
040000     PERFORM 400-ENRICH-ORDER-LINES.
040100     PERFORM 400-CALL-PRICECALC.
040200
040300*-----------------------------------------------------------------
040400* IL-1..IL-4 -- LOCK LINES IN LINE-NUMBER ORDER, ALL-OR-NOTHING.
040500*-----------------------------------------------------------------
040600 300-LOCK-ORDER-INVENTORY.
040700     MOVE    "N"                 TO  CO-LOCK-FAILED-SW.
040800     MOVE    ZERO                TO  CO-FAILED-AT-LINE.
040900     PERFORM 400-LOCK-ONE-LINE
041000             VARYING WS-LINE-SUB FROM 1 BY 1
041100             UNTIL   WS-LINE-SUB > CO-LINE-COUNT
041200             OR      CO-LOCK-FAILED.
041300     IF  CO-LOCK-FAILED
041400         PERFORM 400-RELEASE-LOCKED-LINES
041500     END-IF.
041600
041700*-----------------------------------------------------------------
041800* OS-1 -- EVERY LINE LOCKED.
041900*-----------------------------------------------------------------
042000 300-CONFIRM-ORDER.
042100     MOVE    "CONFIRMED"         TO  CO-ORDER-STATUS.
042200     ADD     1                   TO  WS-ORDERS-CONFIRMED.
042300     ADD     CO-TOTAL-AMOUNT     TO  WS-CONFIRMED-AMOUNT.
042400
042500*-----------------------------------------------------------------
042600* OS-2 -- LOCKING FAILED, STOCK ALREADY RELEASED BY IU-1.
042700*-----------------------------------------------------------------
042800 300-CANCEL-ORDER.
042900     MOVE    "CANCELLED"         TO  CO-ORDER-STATUS.
043000     MOVE    "INSUFFICIENT STOCK"
043100                                 TO  CO-CANCEL-REASON.
043200     ADD     1                   TO  WS-ORDERS-REJECTED.
043300
043400*-----------------------------------------------------------------
043500* V-1..V-3 FAILED -- NO ORDER LINES OR INVENTORY MOVEMENT.
043600*-----------------------------------------------------------------
043700 300-REJECT-REQUEST.
043800     PERFORM 400-ASSIGN-ORDER-ID.
043900     PERFORM 400-ASSIGN-ORDER-NUMBER.
044000     MOVE    "CANCELLED"         TO  CO-ORDER-STATUS.
044100     MOVE    "PENDING"           TO  CO-PAYMENT-STATUS.
044200     MOVE    "N"                 TO  CO-WRITE-LINES-SW.
044300     MOVE    RQ-USER-ID          TO  CO-USER-ID.
044400     MOVE    RQ-SHIP-ADDR-ID     TO  CO-SHIP-ADDR-ID.
044500     MOVE    RQ-PYMT-METHOD      TO  CO-PYMT-METHOD.
044600     MOVE    RQ-CUST-NOTE        TO  CO-CUST-NOTE.
044700     MOVE    WS-RUN-DATE         TO  CO-ORDERED-DATE.
044800     MOVE    WS-REJECT-REASON    TO  CO-CANCEL-REASON.
044900     MOVE    ZEROS               TO  CO-SUBTOTAL-AMOUNT
045000                                     CO-DISCOUNT-AMOUNT
045100                                     CO-SHIPPING-FEE
045200                                     CO-TAX-AMOUNT
045300                                     CO-TOTAL-AMOUNT.
045400     MOVE    ZERO                TO  CO-LINE-COUNT.
045500     ADD     1                   TO  WS-ORDERS-REJECTED.
045600
045700*-----------------------------------------------------------------
045800* WRITE THE ORDER RECORD AND, UNLESS THE REQUEST WAS REJECTED,
045900* ITS LINE RECORDS.
046000*-----------------------------------------------------------------
046100 300-WRITE-ORDER-AND-LINES.
046200     MOVE    CO-ORDER-ID         TO  OH-ORDER-ID.
046300     MOVE    CO-ORDER-NUMBER     TO  OH-ORDER-NUMBER.
046400     MOVE    CO-USER-ID          TO  OH-USER-ID.
046500     MOVE    CO-ORDER-STATUS     TO  OH-ORDER-STATUS.
046600     MOVE    CO-PAYMENT-STATUS   TO  OH-PAYMENT-STATUS.
046700     MOVE    CO-SUBTOTAL-AMOUNT  TO  OH-SUBTOTAL-AMOUNT.
046800     MOVE    CO-DISCOUNT-AMOUNT  TO  OH-DISCOUNT-AMOUNT.
046900     MOVE    CO-SHIPPING-FEE     TO  OH-SHIPPING-FEE.
047000     MOVE    CO-TAX-AMOUNT       TO  OH-TAX-AMOUNT.
047100     MOVE    CO-TOTAL-AMOUNT     TO  OH-TOTAL-AMOUNT.
047200     MOVE    CO-SHIP-ADDR-ID     TO  OH-SHIP-ADDR-ID.
047300     MOVE    CO-PYMT-METHOD      TO  OH-PYMT-METHOD.
047400     MOVE    CO-CUST-NOTE        TO  OH-CUST-NOTE.
047500     MOVE    CO-CANCEL-REASON    TO  OH-CANCEL-REASON.
047600     MOVE    CO-ORDERED-DATE     TO  OH-ORDERED-DATE.
047700     WRITE   ORDER-OUTPUT-RECORD.
047800     IF  CO-WRITE-LINES
047900         PERFORM 400-WRITE-ONE-LINE
048000                 VARYING WS-LINE-SUB FROM 1 BY 1
048100                 UNTIL   WS-LINE-SUB > CO-LINE-COUNT
048200     END-IF.
048300
048400*-----------------------------------------------------------------
048500* CALL ORDRPT FOR THIS ORDER'S DETAIL LINE.
048600*-----------------------------------------------------------------
048700 300-REPORT-ORDER-DETAIL.
048800     MOVE    CO-ORDER-NUMBER     TO  RPT-ORDER-NUMBER.
048900     MOVE    CO-ORDER-STATUS     TO  RPT-ORDER-STATUS.
049000     MOVE    CO-LINE-COUNT       TO  RPT-LINE-COUNT.
049100     MOVE    CO-TOTAL-AMOUNT     TO  RPT-TOTAL-AMOUNT.
049200     MOVE    CO-CANCEL-REASON    TO  RPT-CANCEL-REASON.
049300     SET     RPT-FN-DETAIL       TO  TRUE.
049400     CALL    "ORDRPT"    USING   REPORT-CALL-AREA.
049500
049600*-----------------------------------------------------------------
049700* BATCH FLOW STEP 4 -- REWRITE THE WHOLE INVENTORY TABLE.
049800*-----------------------------------------------------------------
049900 300-WRITE-INVENTORY-MASTER-OUT.
050000     PERFORM 400-WRITE-ONE-INV-ROW
050100             VARYING WS-INV-ROW FROM 1 BY 1
050200             UNTIL   WS-INV-ROW > TBL-INV-COUNT.
050300
050400*-----------------------------------------------------------------
050500* CALL ORDRPT FOR THE CONTROL-TOTAL SUMMARY.
050600*-----------------------------------------------------------------
050700 300-REPORT-CONTROL-TOTALS.
050800     MOVE    WS-ORDERS-READ      TO  RPT-ORDERS-READ.
050900     MOVE    WS-ORDERS-CONFIRMED TO  RPT-ORDERS-CONFIRMD.
051000     MOVE    WS-ORDERS-REJECTED  TO  RPT-ORDERS-REJECTD.
051100     MOVE    WS-CONFIRMED-AMOUNT TO  RPT-CONFIRMD-AMOUNT.
051200     MOVE    WS-UNITS-LOCKED     TO  RPT-UNITS-LOCKED.
051300     MOVE    WS-UNITS-RELEASED   TO  RPT-UNITS-RELEASD.
051400     MOVE    WS-TXN-COUNT        TO  RPT-TXN-COUNT.
051500     SET     RPT-FN-TOTALS       TO  TRUE.
051600     CALL    "ORDRPT"    USING   REPORT-CALL-AREA.
051700
051800*-----------------------------------------------------------------
051900 300-CLOSE-ALL-FILES.
052000     CLOSE   ORDER-REQUEST-IN
052100             ORDER-OUT
052200             ORDER-LINE-OUT
052300             INVTXN-OUT
052400             INVENTORY-OUT.
052500
052600******************************************************************
052700 400-READ-ORDER-REQUEST-HEADER.
052800     READ    ORDER-REQUEST-IN
052900             AT END      SET ORDREQ-EOF TO TRUE.
053000
053100*-----------------------------------------------------------------
053200 400-READ-ORDER-REQUEST-ITEMS.
053300     MOVE    ZERO                TO  CO-LINE-COUNT.
053400     PERFORM 500-READ-ONE-ITEM
053500             VARYING WS-ITEM-IDX FROM 1 BY 1
053600             UNTIL   WS-ITEM-IDX > RQ-ITEM-COUNT.
053700
053800*-----------------------------------------------------------------
053900 400-VALIDATE-ITEM-QUANTITIES.
054000     PERFORM 500-CHECK-ONE-QUANTITY
054100             VARYING WS-LINE-SUB FROM 1 BY 1
054200             UNTIL   WS-LINE-SUB > CO-LINE-COUNT
054300             OR      NOT WS-REQUEST-VALID.
054400
054500*-----------------------------------------------------------------
054600 400-VALIDATE-SKUS-EXIST.
054700     PERFORM 500-CHECK-ONE-SKU
054800             VARYING WS-LINE-SUB FROM 1 BY 1
054900             UNTIL   WS-LINE-SUB > CO-LINE-COUNT
055000             OR      NOT WS-REQUEST-VALID.
055100
055200*-----------------------------------------------------------------
055300 400-RESET-LINE-LOCKS.
055400     PERFORM 500-RESET-ONE-LINE-LOCK
055500             VARYING WS-LINE-SUB FROM 1 BY 1
055600             UNTIL   WS-LINE-SUB > CO-LINE-COUNT.
055700
055800*-----------------------------------------------------------------
055900* OC-2 -- ENRICH EACH LINE FROM THE SKU TABLE (BINARY SEARCH).
056000*-----------------------------------------------------------------
056100 400-ENRICH-ORDER-LINES.
056200     PERFORM 500-ENRICH-ONE-LINE
056300             VARYING WS-LINE-SUB FROM 1 BY 1
056400             UNTIL   WS-LINE-SUB > CO-LINE-COUNT.
056500
056600*-----------------------------------------------------------------
056700* OC-3..OC-5 -- STAGE THE LINES INTO THE CALL AREA, CALL
056800* PRICECALC, AND BRING THE RESULTS BACK.
056900*-----------------------------------------------------------------
057000 400-CALL-PRICECALC.
057100     MOVE    CO-LINE-COUNT       TO  PRC-LINE-COUNT.
057200     PERFORM 500-STAGE-ONE-LINE-OUT
057300             VARYING WS-LINE-SUB FROM 1 BY 1
057400             UNTIL   WS-LINE-SUB > CO-LINE-COUNT.
057500     CALL    "PRICECALC" USING   PRICING-CALL-AREA.
057600     PERFORM 500-STAGE-ONE-LINE-IN
057700             VARYING WS-LINE-SUB FROM 1 BY 1
057800             UNTIL   WS-LINE-SUB > CO-LINE-COUNT.
057900     MOVE    PRC-SUBTOTAL-AMOUNT TO  CO-SUBTOTAL-AMOUNT.
058000     MOVE    PRC-TAX-AMOUNT      TO  CO-TAX-AMOUNT.
058100     MOVE    PRC-SHIPPING-FEE    TO  CO-SHIPPING-FEE.
058200     MOVE    PRC-DISCOUNT-AMOUNT TO  CO-DISCOUNT-AMOUNT.
058300     MOVE    PRC-TOTAL-AMOUNT    TO  CO-TOTAL-AMOUNT.
058400
058500*-----------------------------------------------------------------
058600* WRITE ONE ORDER LINE -- LOCK ID BLANK UNLESS CONFIRMED.
058700*-----------------------------------------------------------------
058800 400-WRITE-ONE-LINE.
058900     MOVE    CO-ORDER-ID         TO  OL-ORDER-ID.
059000     MOVE    WS-LINE-SUB         TO  OL-LINE-NUMBER.
059100     MOVE    CO-LN-SKU-ID (WS-LINE-SUB)
059200                                 TO  OL-SKU-ID.
059300     MOVE    CO-LN-PRODUCT-NAME (WS-LINE-SUB)
059400                                 TO  OL-PRODUCT-NAME.
059500     MOVE    CO-LN-SKU-CODE (WS-LINE-SUB)
059600                                 TO  OL-SKU-CODE.
059700     MOVE    CO-LN-COLOR (WS-LINE-SUB)
059800                                 TO  OL-COLOR.
059900     MOVE    CO-LN-SIZE (WS-LINE-SUB)
060000                                 TO  OL-SIZE.
060100     MOVE    CO-LN-QUANTITY (WS-LINE-SUB)
060200                                 TO  OL-QUANTITY.
060300     MOVE    CO-LN-UNIT-PRICE (WS-LINE-SUB)
060400                                 TO  OL-UNIT-PRICE.
060500     MOVE    CO-LN-DISCOUNT-AMT (WS-LINE-SUB)
060600                                 TO  OL-DISCOUNT-AMOUNT.
060700     MOVE    CO-LN-LINE-TOTAL (WS-LINE-SUB)
060800                                 TO  OL-LINE-TOTAL.
060900     IF  CO-ORDER-STATUS = "CONFIRMED"
061000         MOVE    CO-LN-LOCK-ID (WS-LINE-SUB)
061100                                 TO  OL-LOCK-ID
061200     ELSE
061300         MOVE    SPACES          TO  OL-LOCK-ID
061400     END-IF.
061500     WRITE   ORDER-LINE-OUTPUT-RECORD.
061600
061700*-----------------------------------------------------------------
061800 400-WRITE-ONE-INV-ROW.
061900     MOVE    TI-SKU-ID (WS-INV-ROW)
062000                                 TO  IV-SKU-ID.
062100     MOVE    TI-QUANTITY (WS-INV-ROW)
062200                                 TO  IV-QUANTITY.
062300     WRITE   INVENTORY-MASTER-RECORD.
062400
062500*-----------------------------------------------------------------
062600* IL-1..IL-3 -- LOOK UP THE SKU IN THE INVENTORY TABLE; LOCK IF
062700* ENOUGH IS ON HAND, ELSE FAIL THE WHOLE ORDER FROM THIS LINE.
062800*-----------------------------------------------------------------
062900 400-LOCK-ONE-LINE.
063000     SET     TBL-INV-NDX         TO  1.
063100     SEARCH ALL TBL-INV-ENTRY
063200         AT END
063300             MOVE    "Y"         TO  CO-LOCK-FAILED-SW
063400             MOVE    WS-LINE-SUB TO  CO-FAILED-AT-LINE
063500         WHEN TI-SKU-ID (TBL-INV-NDX) = CO-LN-SKU-ID (WS-LINE-SUB)
063600             IF  TI-QUANTITY (TBL-INV-NDX) >=
063700                         CO-LN-QUANTITY (WS-LINE-SUB)
063800                 PERFORM 500-APPLY-LOCK
063900             ELSE
064000                 MOVE    "Y"     TO  CO-LOCK-FAILED-SW
064100                 MOVE    WS-LINE-SUB
064200                                 TO  CO-FAILED-AT-LINE
064300             END-IF.
064400
064500*-----------------------------------------------------------------
064600* IU-1 -- UNLOCK EVERY LINE ALREADY LOCKED FOR THIS ORDER.
064700*-----------------------------------------------------------------
064800 400-RELEASE-LOCKED-LINES.
064900     PERFORM 500-UNLOCK-ONE-LINE
065000             VARYING WS-LINE-SUB FROM 1 BY 1
065100             UNTIL   WS-LINE-SUB > CO-LINE-COUNT.
065200
065300******************************************************************
065400 500-READ-ONE-ITEM.
065500     READ    ORDER-REQUEST-IN
065600             AT END      SET ORDREQ-EOF TO TRUE.
065700     IF  WS-ITEM-IDX NOT > 10
065800         ADD     1               TO  CO-LINE-COUNT
065900         MOVE    RI-SKU-ID       TO  CO-LN-SKU-ID (CO-LINE-COUNT)
066000         MOVE    RI-QUANTITY     TO  CO-LN-QUANTITY (CO-LINE-COUNT)
066100     END-IF.
066200
066300*-----------------------------------------------------------------
066400* V-1 -- EVERY ITEM QUANTITY MUST BE AT LEAST 1.
066500*-----------------------------------------------------------------
066600 500-CHECK-ONE-QUANTITY.
066700     IF  CO-LN-QUANTITY (WS-LINE-SUB) < 1
066800         MOVE    "N"             TO  WS-VALID-SW
066900         MOVE    "INVALID REQUEST"
067000                                 TO  WS-REJECT-REASON
067100     END-IF.
067200
067300*-----------------------------------------------------------------
067400* V-2 -- EVERY SKU-ID MUST EXIST IN THE SKU TABLE.
067500*-----------------------------------------------------------------
067600 500-CHECK-ONE-SKU.
067700     SET     TBL-SKU-NDX         TO  1.
067800     SEARCH ALL TBL-SKU-ENTRY
067900         AT END
068000             MOVE    "N"         TO  WS-VALID-SW
068100             MOVE    "UNKNOWN SKU"
068200                                 TO  WS-REJECT-REASON
068300         WHEN TE-SKU-ID (TBL-SKU-NDX) = CO-LN-SKU-ID (WS-LINE-SUB)
068400             CONTINUE.
068500
068600*-----------------------------------------------------------------
068700 500-RESET-ONE-LINE-LOCK.
068800     MOVE    "N"                 TO  CO-LN-LOCKED-SW (WS-LINE-SUB).
068900     MOVE    SPACES              TO  CO-LN-LOCK-ID (WS-LINE-SUB).
069000
069100*-----------------------------------------------------------------
069200 500-ENRICH-ONE-LINE.
069300     SET     TBL-SKU-NDX         TO  1.
069400     SEARCH ALL TBL-SKU-ENTRY
069500         AT END
069600             CONTINUE
069700         WHEN TE-SKU-ID (TBL-SKU-NDX) = CO-LN-SKU-ID (WS-LINE-SUB)
069800             MOVE    TE-PRODUCT-NAME (TBL-SKU-NDX)
069900                                 TO  CO-LN-PRODUCT-NAME (WS-LINE-SUB)
070000             MOVE    TE-SKU-CODE (TBL-SKU-NDX)
070100                                 TO  CO-LN-SKU-CODE (WS-LINE-SUB)
070200             MOVE    TE-COLOR (TBL-SKU-NDX)
070300                                 TO  CO-LN-COLOR (WS-LINE-SUB)
070400             MOVE    TE-SIZE (TBL-SKU-NDX)
070500                                 TO  CO-LN-SIZE (WS-LINE-SUB)
070600             MOVE    TE-RETAIL-PRICE (TBL-SKU-NDX)
070700                                 TO  CO-LN-UNIT-PRICE (WS-LINE-SUB)
070800             MOVE    ZEROS       TO  CO-LN-DISCOUNT-AMT (WS-LINE-SUB).
070900
071000*-----------------------------------------------------------------
071100 500-STAGE-ONE-LINE-OUT.
071200     MOVE    CO-LN-UNIT-PRICE (WS-LINE-SUB)
071300                                 TO  PRC-UNIT-PRICE (WS-LINE-SUB).
071400     MOVE    CO-LN-QUANTITY (WS-LINE-SUB)
071500                                 TO  PRC-QUANTITY (WS-LINE-SUB).
071600
071700*-----------------------------------------------------------------
071800 500-STAGE-ONE-LINE-IN.
071900     MOVE    PRC-LINE-TOTAL (WS-LINE-SUB)
072000                                 TO  CO-LN-LINE-TOTAL (WS-LINE-SUB).
072100
072200*-----------------------------------------------------------------
072300* IL-2 -- DECREMENT ON-HAND, RECORD THE LOCK TRANSACTION, AND
072400* ASSIGN A LOCK ID TO THE LINE.
072500*-----------------------------------------------------------------
072600 500-APPLY-LOCK.
072700     MOVE    TI-QUANTITY (TBL-INV-NDX)
072800                                 TO  WS-QTY-BEFORE.
072900     SUBTRACT CO-LN-QUANTITY (WS-LINE-SUB)
073000                                 FROM TI-QUANTITY (TBL-INV-NDX).
073100     MOVE    TI-QUANTITY (TBL-INV-NDX)
073200                                 TO  WS-QTY-AFTER.
073300     PERFORM 600-ASSIGN-LOCK-ID.
073400     PERFORM 600-RECORD-LOCK-TXN.
073500     MOVE    "Y"                 TO  CO-LN-LOCKED-SW (WS-LINE-SUB).
073600     ADD     CO-LN-QUANTITY (WS-LINE-SUB)
073700                                 TO  WS-UNITS-LOCKED.
073800
073900*-----------------------------------------------------------------
074000* IU-1 -- RESTORE ON-HAND AND RECORD THE UNLOCK TRANSACTION.
074100*-----------------------------------------------------------------
074200 500-UNLOCK-ONE-LINE.
074300     IF  CO-LN-LOCKED (WS-LINE-SUB)
074400         SET     TBL-INV-NDX     TO  1
074500         SEARCH ALL TBL-INV-ENTRY
074600             AT END
074700                 CONTINUE
074800             WHEN TI-SKU-ID (TBL-INV-NDX) =
074900                         CO-LN-SKU-ID (WS-LINE-SUB)
075000                 MOVE TI-QUANTITY (TBL-INV-NDX) TO WS-QTY-BEFORE
075100                 ADD  CO-LN-QUANTITY (WS-LINE-SUB)
075200                                 TO  TI-QUANTITY (TBL-INV-NDX)
075300                 MOVE TI-QUANTITY (TBL-INV-NDX) TO WS-QTY-AFTER
075400                 PERFORM 600-RECORD-UNLOCK-TXN
075500         MOVE    "N"             TO  CO-LN-LOCKED-SW (WS-LINE-SUB)
075600         MOVE    SPACES          TO  CO-LN-LOCK-ID (WS-LINE-SUB)
075700         ADD     CO-LN-QUANTITY (WS-LINE-SUB)
075800                                 TO  WS-UNITS-RELEASED
075900     END-IF.
076000
076100******************************************************************
076200 600-ASSIGN-LOCK-ID.
076300     ADD     1                   TO  WS-NEXT-LOCK-SEQ.
076400     MOVE    "LCK-"              TO  WS-LOCK-PREFIX.
076500     MOVE    WS-NEXT-LOCK-SEQ    TO  WS-LOCK-SEQ-DISP.
076600     MOVE    WS-LOCK-ID-WORK     TO  CO-LN-LOCK-ID (WS-LINE-SUB).
076700
076800*-----------------------------------------------------------------
076900 600-RECORD-LOCK-TXN.
077000     ADD     1                   TO  WS-NEXT-TXN-SEQ.
077100     MOVE    "TXN-"              TO  WS-TXN-PREFIX.
077200     MOVE    WS-NEXT-TXN-SEQ     TO  WS-TXN-SEQ-DISP.
077300     MOVE    WS-TXN-ID-WORK      TO  TX-TRANS-ID.
077400     MOVE    CO-LN-SKU-ID (WS-LINE-SUB)
077500                                 TO  TX-SKU-ID.
077600     MOVE    "LOCK"              TO  TX-TRANS-TYPE.
077700     COMPUTE TX-QTY-CHANGE = 0 - CO-LN-QUANTITY (WS-LINE-SUB).
077800     MOVE    WS-QTY-BEFORE       TO  TX-QTY-BEFORE.
077900     MOVE    WS-QTY-AFTER        TO  TX-QTY-AFTER.
078000     MOVE    "ORDER"             TO  TX-REFERENCE-TYPE.
078100     MOVE    CO-ORDER-ID         TO  TX-REFERENCE-ID.
078200     MOVE    "STOCK LOCK FOR ORDER"
078300                                 TO  TX-REASON.
078400     WRITE   INV-TRANSACTION-RECORD.
078500     ADD     1                   TO  WS-TXN-COUNT.
078600
078700*-----------------------------------------------------------------
078800 600-RECORD-UNLOCK-TXN.
078900     ADD     1                   TO  WS-NEXT-TXN-SEQ.
079000     MOVE    "TXN-"              TO  WS-TXN-PREFIX.
079100     MOVE    WS-NEXT-TXN-SEQ     TO  WS-TXN-SEQ-DISP.
079200     MOVE    WS-TXN-ID-WORK      TO  TX-TRANS-ID.
079300     MOVE    CO-LN-SKU-ID (WS-LINE-SUB)
079400                                 TO  TX-SKU-ID.
079500     MOVE    "UNLOCK"            TO  TX-TRANS-TYPE.
079600     MOVE    CO-LN-QUANTITY (WS-LINE-SUB)
079700                                 TO  TX-QTY-CHANGE.
079800     MOVE    WS-QTY-BEFORE       TO  TX-QTY-BEFORE.
079900     MOVE    WS-QTY-AFTER        TO  TX-QTY-AFTER.
080000     MOVE    "ORDER"             TO  TX-REFERENCE-TYPE.
080100     MOVE    CO-ORDER-ID         TO  TX-REFERENCE-ID.
080200     MOVE    "RELEASE ON CANCEL" TO  TX-REASON.
080300     WRITE   INV-TRANSACTION-RECORD.
080400     ADD     1                   TO  WS-TXN-COUNT.
080500
080600******************************************************************
080700 400-ASSIGN-ORDER-ID.
080800     ADD     1                   TO  WS-NEXT-ORDER-SEQ.
080900     MOVE    "ORD"               TO  CO-ORDERID-PREFIX.
081000     MOVE    WS-NEXT-ORDER-SEQ   TO  CO-ORDERID-SEQ.
081100
081200*-----------------------------------------------------------------
081300 400-ASSIGN-ORDER-NUMBER.
081400     MOVE    "ORD-"              TO  CO-ORDNUM-PREFIX.
081500     MOVE    WS-RUN-DATE         TO  CO-ORDNUM-DATE.
081600     MOVE    "-"                 TO  CO-ORDNUM-DASH.
081700     MOVE    WS-NEXT-ORDER-SEQ   TO  WS-ORDNUM-SEQ-DISP.
081800     MOVE    WS-ORDNUM-SEQ-DISP  TO  CO-ORDNUM-SEQ.
