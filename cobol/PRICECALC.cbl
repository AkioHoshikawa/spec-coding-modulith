000100****************************************************************
000200* PRICECALC -- ORDER PRICING SUBPROGRAM.
000300*
000400* CALLED BY ORDPROC ONCE PER ORDER, AFTER LINES HAVE BEEN
000500* ENRICHED FROM THE SKU MASTER (UNIT PRICE, ETC).  COMPUTES
000600* LINE TOTALS, ORDER SUBTOTAL, 10 PERCENT CONSUMPTION TAX
000700* (ROUNDED), THE FLAT SHIPPING FEE, AND THE GRAND TOTAL.
000800*
000900* USED FILE -- NONE.  CALLED BY USING LINKAGE ONLY.
001000****************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 PRICECALC.
001400 AUTHOR.                     R T HALVORSEN.
001500 INSTALLATION.               NORTHGATE DISTRIBUTION CO.
001600 DATE-WRITTEN.               03/14/1987.
001700 DATE-COMPILED.
001800 SECURITY.                   NONE.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 031487 RTH  ORIG   INITIAL WRITE -- VALUE-EXTENSION HELPER
002300*                    FOR THE INVENTORY VALUATION RUN.
002400* 091189 RTH  CR0143 ADD REORDER-POINT EXTENSION, CALLED FROM
002500*                    INVENT-REPORT.
002600* 042692 DMO  CR0308 WIDEN UNIT-PRICE TO 4 INTEGER DIGITS PER
002700*                    PURCHASING REQUEST.
002800* 071594 DMO  PR0477 CORRECT TRUNCATION ON HIGH-DOLLAR PARTS.
002900* 030896 JLF  CR0561 RENAME LINKAGE ITEMS FOR READABILITY, NO
003000*                    LOGIC CHANGE.
003100* 091598 TRB  Y2K98  YEAR 2000 REVIEW -- NO 2-DIGIT YEAR FIELDS
003200*                    FOUND IN THIS MODULE.  SIGNED OFF.
003300* 021199 JLF  PR0602 ROUNDING FIX ON VALUE-EXTENSION CALL.
003400* 110501 SPA  CR0734 WEB ORDER INTERFACE PROJECT PHASE 1 --
003500*                    REPURPOSED AS ORDER-LINE PRICING ROUTINE.
003600*                    LINKAGE REWRITTEN FOR MULTI-LINE ORDERS.
003700* 042903 SPA  CR0734 ADD SUBTOTAL / TAX / SHIPPING / TOTAL
003800*                    COMPUTATION, FORMERLY DONE IN THE WEB TIER.
003900* 081905 DMO  CR0861 TAX RATE MADE A NAMED CONSTANT PER FINANCE
004000*                    REQUEST (CONSUMPTION TAX, CURRENTLY 10%).
004100* 052606 DMO  PR0919 ROUND TAX HALF-UP, NOT TRUNCATE, PER AUDIT
004200*                    FINDING 06-118.
004300* 110709 SPA  CR1042 ADD DISCOUNT-AMOUNT ZEROING -- COUPON
004400*                    APPLICATION DEFERRED, SEE ORDPROC CR1042.
004500* 031612 JLF  INC1187 ADD ALTERNATE WHOLE/CENTS VIEWS OF THE
004600*                    MONEY FIELDS FOR THE RECONCILIATION DUMP.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            NORTHGATE-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*-----------------------------------------------------------------
005500 DATA                        DIVISION.
005600*-----------------------------------------------------------------
005700 WORKING-STORAGE             SECTION.
005800*-----------------------------------------------------------------
005900* RUN CONSTANTS -- FINANCE-OWNED VALUES, SEE CHANGE LOG 081905.
006000*-----------------------------------------------------------------
006100 01  PRICING-CONSTANTS.
006200     05  WS-TAX-RATE             PIC V99     VALUE .10.
006300     05  WS-SHIPPING-FEE-STD     PIC 9(05)V99 VALUE 500.00.
006400
006500 01  PRICING-SUBSCRIPTS.
006600     05  WS-LINE-IDX             PIC S9(04) COMP.
006700
006800*-----------------------------------------------------------------
006900 LINKAGE                     SECTION.
007000*-----------------------------------------------------------------
007100* ONE SET OF PRICING PARAMETERS PER CALL -- ONE CALL PER ORDER.
007200*-----------------------------------------------------------------
007300 01  LS-PRICING-PARMS.
007400     05  LS-LINE-COUNT           PIC 9(02) COMP.
007500     05  LS-PRICE-LINE           OCCURS 10 TIMES
007600                                 INDEXED BY LS-LINE-NDX.
007700         10  LS-UNIT-PRICE       PIC S9(08)V99.
007800         10  LS-QUANTITY         PIC 9(05).
007900         10  LS-LINE-TOTAL       PIC S9(10)V99.
008000     05  LS-SUBTOTAL-AMOUNT      PIC S9(10)V99.
008100     05  LS-SUBTOTAL-ALT         REDEFINES LS-SUBTOTAL-AMOUNT.
008200         10  LS-SUBTOTAL-WHOLE   PIC S9(10).
008300         10  LS-SUBTOTAL-CENTS   PIC 99.
008400     05  LS-TAX-AMOUNT           PIC S9(10)V99.
008500     05  LS-TAX-ALT              REDEFINES LS-TAX-AMOUNT.
008600         10  LS-TAX-WHOLE        PIC S9(10).
008700         10  LS-TAX-CENTS        PIC 99.
008800     05  LS-SHIPPING-FEE         PIC S9(10)V99.
008900     05  LS-DISCOUNT-AMOUNT      PIC S9(10)V99.
009000     05  LS-TOTAL-AMOUNT         PIC S9(10)V99.
009100     05  LS-TOTAL-ALT            REDEFINES LS-TOTAL-AMOUNT.
009200         10  LS-TOTAL-WHOLE      PIC S9(10).
009300         10  LS-TOTAL-CENTS      PIC 99.
009400
009500****************************************************************
009600 PROCEDURE                   DIVISION    USING LS-PRICING-PARMS.
009700*-----------------------------------------------------------------
009800* MAIN PROCEDURE -- RULES OC-2 THROUGH OC-5.
009900*-----------------------------------------------------------------
010000 100-CALCULATE-ORDER-PRICE.
010100     MOVE    ZEROS               TO  LS-SUBTOTAL-AMOUNT.
010200     PERFORM 200-PRICE-ONE-LINE
010300             VARYING WS-LINE-IDX FROM 1 BY 1
010400             UNTIL   WS-LINE-IDX > LS-LINE-COUNT.
010500     PERFORM 200-COMPUTE-ORDER-TOTALS.
010600
010700     EXIT    PROGRAM.
010800
010900*-----------------------------------------------------------------
011000* OC-3 -- LINE-TOTAL = UNIT-PRICE * QUANTITY, EXACT (2-DECIMAL
011100* PRICE TIMES INTEGER QUANTITY NEEDS NO ROUNDING).  LINE
011200* DISCOUNT IS ALWAYS ZERO -- NO LINE-LEVEL DISCOUNTING YET.
011300*-----------------------------------------------------------------
011400 200-PRICE-ONE-LINE.
011500     COMPUTE LS-LINE-TOTAL (WS-LINE-IDX) =
011600             LS-UNIT-PRICE (WS-LINE-IDX) *
011700             LS-QUANTITY   (WS-LINE-IDX).
011800     ADD     LS-LINE-TOTAL (WS-LINE-IDX)  TO  LS-SUBTOTAL-AMOUNT.
011900
012000*-----------------------------------------------------------------
012100* OC-4/OC-5 -- TAX IS ROUNDED HALF-UP, SHIPPING IS A FLAT FEE,
012200* ORDER DISCOUNT IS ZERO (COUPON CODES CARRY THROUGH ON THE
012300* ORDER BUT ARE NOT PRICED HERE -- SEE ORDPROC CR1042).
012400*-----------------------------------------------------------------
012500 200-COMPUTE-ORDER-TOTALS.
012600     COMPUTE LS-TAX-AMOUNT ROUNDED =
012700             LS-SUBTOTAL-AMOUNT * WS-TAX-RATE.
012800     MOVE    WS-SHIPPING-FEE-STD TO  LS-SHIPPING-FEE.
012900     MOVE    ZEROS               TO  LS-DISCOUNT-AMOUNT.
013000     COMPUTE LS-TOTAL-AMOUNT =
013100             LS-SUBTOTAL-AMOUNT + LS-TAX-AMOUNT +
013200             LS-SHIPPING-FEE    - LS-DISCOUNT-AMOUNT.
