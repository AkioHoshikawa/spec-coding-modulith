000100****************************************************************
000200* SKUMAST.CPY
000300* SKU MASTER RECORD -- MERCHANDISE CATALOG, KEY IS SK-SKU-ID.
000400* LOADED WHOLESALE INTO THE SKU TABLE BY INVTABLE, SEARCHED
000500* BINARY BY ORDPROC WHEN A LINE IS ENRICHED.
000600****************************************************************
000700 01  SKU-MASTER-RECORD.
000800     05  SK-SKU-ID               PIC X(12).
000900     05  SK-PRODUCT-NAME         PIC X(30).
001000     05  SK-SKU-CODE             PIC X(15).
001100     05  SK-COLOR                PIC X(10).
001200     05  SK-SIZE                 PIC X(05).
001300     05  SK-RETAIL-PRICE         PIC 9(08)V99.
001400     05  SK-SKU-STATUS           PIC X(10).
001500         88  SK-STATUS-ACTIVE           VALUE "ACTIVE".
001600         88  SK-STATUS-INACTIVE         VALUE "INACTIVE".
001700     05  FILLER                  PIC X(08).
