000100****************************************************************
000200* INVTBL.CPY
000300* IN-MEMORY INVENTORY TABLE -- LOADED WHOLESALE BY INVTABLE FROM
000400* THE INVENTORY MASTER, SEARCHED AND UPDATED BY ORDPROC DURING
000500* LOCK/UNLOCK.  SHARED LAYOUT -- MUST MATCH BYTE FOR BYTE IN
000600* BOTH PROGRAMS.
000700****************************************************************
000800 01  INVENTORY-TABLE-AREA.
000900     05  TBL-INV-COUNT           PIC S9(04) COMP.
001000     05  TBL-INV-ENTRY           OCCURS 2000 TIMES
001100                                 ASCENDING KEY IS TI-SKU-ID
001200                                 INDEXED BY TBL-INV-NDX.
001300         10  TI-SKU-ID           PIC X(12).
001400         10  TI-QUANTITY         PIC S9(07).
001500         10  FILLER              PIC X(01).
