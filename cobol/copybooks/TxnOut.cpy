000100****************************************************************
000200* TXNOUT.CPY
000300* INVENTORY TRANSACTION (AUDIT) OUTPUT RECORD -- ONE PER STOCK
000400* MOVEMENT, WRITTEN TO INVTXN-OUT IN ORDER OF OCCURRENCE.
000500****************************************************************
000600 01  INV-TRANSACTION-RECORD.
000700     05  TX-TRANS-ID             PIC X(12).
000800     05  TX-SKU-ID               PIC X(12).
000900     05  TX-TRANS-TYPE           PIC X(10).
001000         88  TX-TYPE-LOCK               VALUE "LOCK".
001100         88  TX-TYPE-UNLOCK             VALUE "UNLOCK".
001200     05  TX-QTY-CHANGE           PIC S9(07).
001300     05  TX-QTY-BEFORE           PIC S9(07).
001400     05  TX-QTY-AFTER            PIC S9(07).
001500     05  TX-REFERENCE-TYPE       PIC X(10).
001600     05  TX-REFERENCE-ID         PIC X(12).
001700     05  TX-REASON               PIC X(40).
001800     05  FILLER                  PIC X(03).
