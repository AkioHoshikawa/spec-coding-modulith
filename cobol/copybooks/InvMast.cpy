000100****************************************************************
000200* INVMAST.CPY
000300* INVENTORY MASTER RECORD -- ONE PER SKU, ON-HAND QUANTITY.
000400* READ WHOLESALE INTO THE INVENTORY TABLE AT START OF RUN AND
000500* REWRITTEN WHOLESALE TO INVENTORY-OUT AT END OF RUN.
000600*
000700* 110709 SPA  CR1042 EXPANSION AREA ADDED -- WAREHOUSE WANTS
000800*                    BIN-LOCATION AND LAST-COUNT-DATE ON THIS
000900*                    RECORD SOMEDAY; RESERVING THE SPACE NOW SO
001000*                    THE FILE LAYOUT DOES NOT HAVE TO CHANGE
001100*                    SIZE AGAIN WHEN THEY ASK.
001200****************************************************************
001300 01  INVENTORY-MASTER-RECORD.
001400     05  IV-SKU-ID               PIC X(12).
001500     05  IV-QUANTITY             PIC S9(07).
001600     05  FILLER                  PIC X(01).
001700     05  FILLER                  PIC X(70).
001800*    ^-- RESERVED FOR FUTURE EXPANSION, SEE CR1042 ABOVE.
