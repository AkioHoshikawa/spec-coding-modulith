000100****************************************************************
000200* SKUTBL.CPY
000300* IN-MEMORY SKU TABLE -- LOADED WHOLESALE BY INVTABLE FROM THE
000400* SKU MASTER, SEARCHED BINARY (SEARCH ALL) BY ORDPROC.  SHARED
000500* LAYOUT -- MUST MATCH BYTE FOR BYTE IN BOTH PROGRAMS.
000600****************************************************************
000700 01  SKU-TABLE-AREA.
000800     05  TBL-SKU-COUNT           PIC S9(04) COMP.
000900     05  TBL-SKU-ENTRY           OCCURS 2000 TIMES
001000                                 ASCENDING KEY IS TE-SKU-ID
001100                                 INDEXED BY TBL-SKU-NDX.
001200         10  TE-SKU-ID           PIC X(12).
001300         10  TE-PRODUCT-NAME     PIC X(30).
001400         10  TE-SKU-CODE         PIC X(15).
001500         10  TE-COLOR            PIC X(10).
001600         10  TE-SIZE             PIC X(05).
001700         10  TE-RETAIL-PRICE     PIC 9(08)V99.
001800         10  TE-RETAIL-ALT       REDEFINES TE-RETAIL-PRICE.
001900             15  TE-RETAIL-WHOLE PIC 9(08).
002000             15  TE-RETAIL-CENTS PIC 99.
002100         10  TE-SKU-STATUS       PIC X(10).
002200         10  FILLER              PIC X(08).
