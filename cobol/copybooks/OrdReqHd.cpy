000100****************************************************************
000200* ORDREQHD.CPY
000300* ORDER REQUEST HEADER -- ONE PER INCOMING ORDER REQUEST.
000400* FOLLOWED ON ORDER-REQUEST-IN BY RQ-ITEM-COUNT ITEM RECORDS,
000500* SEE ORDREQIT.CPY.
000600****************************************************************
000700 01  ORDER-REQUEST-HEADER.
000800     05  RQ-REQUEST-ID           PIC X(12).
000900     05  RQ-USER-ID              PIC X(12).
001000     05  RQ-SHIP-ADDR-ID         PIC X(12).
001100     05  RQ-PYMT-METHOD          PIC X(20).
001200     05  RQ-COUPON-CODE          PIC X(20).
001300     05  RQ-CUST-NOTE            PIC X(40).
001400     05  RQ-ITEM-COUNT           PIC 9(02).
001500     05  FILLER                  PIC X(02).
