000100****************************************************************
000200* LINEOUT.CPY
000300* ORDER LINE OUTPUT RECORD -- ONE PER ORDERED SKU, WRITTEN TO
000400* ORDER-LINE-OUT IN LINE-NUMBER ORDER WITHIN EACH ORDER.
000500****************************************************************
000600 01  ORDER-LINE-OUTPUT-RECORD.
000700     05  OL-ORDER-ID             PIC X(12).
000800     05  OL-LINE-NUMBER          PIC 9(03).
000900     05  OL-SKU-ID               PIC X(12).
001000     05  OL-PRODUCT-NAME         PIC X(30).
001100     05  OL-SKU-CODE             PIC X(15).
001200     05  OL-COLOR                PIC X(10).
001300     05  OL-SIZE                 PIC X(05).
001400     05  OL-QUANTITY             PIC 9(05).
001500     05  OL-UNIT-PRICE           PIC S9(08)V99.
001600     05  OL-DISCOUNT-AMOUNT      PIC S9(08)V99.
001700     05  OL-LINE-TOTAL           PIC S9(10)V99.
001800     05  OL-LOCK-ID              PIC X(12).
001900     05  FILLER                  PIC X(04).
