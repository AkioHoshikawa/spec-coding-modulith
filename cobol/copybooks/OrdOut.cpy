000100****************************************************************
000200* ORDOUT.CPY
000300* ORDER OUTPUT RECORD -- ONE PER ORDER, WRITTEN TO ORDER-OUT.
000400****************************************************************
000500 01  ORDER-OUTPUT-RECORD.
000600     05  OH-ORDER-ID             PIC X(12).
000700     05  OH-ORDER-NUMBER         PIC X(18).
000800     05  OH-USER-ID              PIC X(12).
000900     05  OH-ORDER-STATUS         PIC X(10).
001000         88  OH-STATUS-PENDING          VALUE "PENDING".
001100         88  OH-STATUS-CONFIRMED        VALUE "CONFIRMED".
001200         88  OH-STATUS-CANCELLED        VALUE "CANCELLED".
001300     05  OH-PAYMENT-STATUS       PIC X(10).
001400     05  OH-SUBTOTAL-AMOUNT      PIC S9(10)V99.
001500     05  OH-DISCOUNT-AMOUNT      PIC S9(10)V99.
001600     05  OH-SHIPPING-FEE         PIC S9(10)V99.
001700     05  OH-TAX-AMOUNT           PIC S9(10)V99.
001800     05  OH-TOTAL-AMOUNT         PIC S9(10)V99.
001900     05  OH-SHIP-ADDR-ID         PIC X(12).
002000     05  OH-PYMT-METHOD          PIC X(20).
002100     05  OH-CUST-NOTE            PIC X(40).
002200     05  OH-CANCEL-REASON        PIC X(20).
002300     05  OH-ORDERED-DATE         PIC X(08).
002400     05  FILLER                  PIC X(03).
