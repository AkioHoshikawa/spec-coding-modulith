000100****************************************************************
000200* ORDREQIT.CPY
000300* ORDER REQUEST ITEM -- RQ-ITEM-COUNT OF THESE FOLLOW EACH
000400* ORDER-REQUEST-HEADER ON THE ORDER-REQUEST-IN FILE.
000500*
000600* 110709 SPA  CR1042 EXPANSION AREA ADDED -- WEB TIER MAY SEND
000700*                    GIFT-WRAP AND PER-LINE-NOTE FIELDS ON A
000800*                    FUTURE PHASE; RESERVING THE SPACE NOW SO
000900*                    THE FILE LAYOUT DOES NOT HAVE TO CHANGE
001000*                    SIZE AGAIN WHEN THAT PHASE IS BUILT.
001100****************************************************************
001200 01  ORDER-REQUEST-ITEM.
001300     05  RI-SKU-ID               PIC X(12).
001400     05  RI-QUANTITY             PIC 9(05).
001500     05  FILLER                  PIC X(03).
001600     05  FILLER                  PIC X(30).
001700*    ^-- RESERVED FOR FUTURE EXPANSION, SEE CR1042 ABOVE.
