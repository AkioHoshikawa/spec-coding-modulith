000100****************************************************************
000200* ORDRPT -- ORDER PROCESSING REPORT WRITER SUBPROGRAM.
000300*
000400* CALLED BY ORDPROC THREE WAYS, SELECTED BY LS-RPT-FUNCTION:
000500*   "I" - OPEN THE REPORT FILE, PRINT TITLE AND HEADER.
000600*   "D" - PRINT ONE ORDER DETAIL LINE (CALLED ONCE PER ORDER).
000700*   "T" - PRINT THE CONTROL-TOTAL SUMMARY AND CLOSE THE FILE.
000800*
000900* USED FILE
001000*    - ORDER PROCESSING REPORT : ORDRPT (PRINT, 80 COLUMNS)
001100****************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 ORDRPT.
001500 AUTHOR.                     R T HALVORSEN.
001600 INSTALLATION.               NORTHGATE DISTRIBUTION CO.
001700 DATE-WRITTEN.               04/02/1987.
001800 DATE-COMPILED.
001900 SECURITY.                   NONE.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 040287 RTH  ORIG   INITIAL WRITE -- INVENTORY VALUATION AND
002400*                    REORDER REPORT FOR THE NIGHTLY RUN.
002500* 062889 RTH  CR0167 ADD PAGE-SKIP EVERY 10 DETAIL LINES.
002600* 051592 DMO  PR0322 SUPPLIER NAME BLANKED WHEN KEY NOT FOUND,
002700*                    WAS LEAVING PRIOR RECORD'S NAME ON SCREEN.
002800* 091598 TRB  Y2K98  YEAR 2000 REVIEW -- DATE TITLE BLOCK USES
002900*                    4-DIGIT YEAR ALREADY.  SIGNED OFF.
003000* 121501 SPA  CR0734 WEB ORDER INTERFACE PROJECT PHASE 1 --
003100*                    REORDER REPORT AND SUPPLIER LOOKUP DROPPED,
003200*                    NO SUPPLIER CONCEPT IN WEB ORDERS.
003300* 042903 SPA  CR0734 DETAIL LINE REPURPOSED FOR ORDER NUMBER /
003400*                    STATUS / LINE COUNT / TOTAL AMOUNT, CALLED
003500*                    ONCE PER ORDER FROM ORDPROC INSTEAD OF
003600*                    ONCE PER INVENTORY RECORD.
003700* 081905 DMO  CR0861 FOOTER REWRITTEN AS CONTROL-TOTAL SUMMARY
003800*                    (READ/CONFIRMED/REJECTED, UNITS LOCKED AND
003900*                    RELEASED, TRANSACTIONS WRITTEN).
004000* 110709 SPA  CR1042 CALLING CONVENTION SPLIT INTO INIT / DETAIL
004100*                    / TOTALS FUNCTIONS VIA LS-RPT-FUNCTION, SO
004200*                    ORDPROC CAN CALL ONCE PER ORDER.
004300* 031612 JLF  INC1187 ADD ALTERNATE WHOLE/CENTS VIEW OF THE
004400*                    CONFIRMED-AMOUNT ACCUMULATOR.
004450* 082714 DMO  CR1042 DROPPED THE WEEKDAY-NAME TABLE FROM THE
004460*                    TITLE BLOCK -- NO REQUEST FOR A DAY NAME ON
004470*                    THIS REPORT, AND ACCEPT FROM DAY-OF-WEEK WAS
004480*                    JUST CARRIED OVER FROM THE OLD VALUATION
004490*                    REPORT.  ADDED ALTERNATE WHOLE/CENTS VIEW OF
004495*                    THE TOTAL-AMOUNT PARAMETER TO MATCH.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            NORTHGATE-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  ORDER-REPORT-OUT
005600             ASSIGN TO "ORDRPT"
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS RPT-FILE-STATUS.
005900
006000****************************************************************
006100 DATA                        DIVISION.
006200*-----------------------------------------------------------------
006300 FILE                        SECTION.
006400 FD  ORDER-REPORT-OUT
006500     RECORD CONTAINS 80 CHARACTERS
006600     DATA RECORD IS REPORT-LINE-OUT.
006700 01  REPORT-LINE-OUT             PIC X(80).
006800
006900*-----------------------------------------------------------------
007000 WORKING-STORAGE             SECTION.
007100*-----------------------------------------------------------------
007200*    TITLE BLOCK -- REPORT NAME AND RUN DATE.
008500 01  RPT-TITLE-LINE.
008600     05  FILLER              PIC X(08) VALUE SPACES.
008700     05  FILLER              PIC X(28)
008800                             VALUE "ORDER PROCESSING REPORT for".
008900     05  FILLER              PIC X(02) VALUE SPACES.
009200     05  T-DSP-DATE.
009300         10  T-DSP-YEAR      PIC 9(04).
009400         10  FILLER          PIC X(01) VALUE "/".
009500         10  T-DSP-MONTH     PIC 9(02).
009600         10  FILLER          PIC X(01) VALUE "/".
009700         10  T-DSP-DAY       PIC 9(02).
009800     05  FILLER              PIC X(30) VALUE SPACES.
009900
010000*    COLUMN HEADER LINE.
010100 01  RPT-HEADER-LINE.
010200     05  FILLER              PIC X(01) VALUE SPACES.
010300     05  FILLER              PIC X(19) VALUE "ORDER NUMBER".
010400     05  FILLER              PIC X(11) VALUE "STATUS".
010500     05  FILLER              PIC X(07) VALUE "LINES".
010600     05  FILLER              PIC X(15) VALUE "TOTAL AMOUNT".
010700     05  FILLER              PIC X(20) VALUE "CANCEL REASON".
010800
010900*    ORDER DETAIL LINE -- ONE PER ORDER, RULE: REPORTS.
011000 01  RPT-DETAIL-LINE.
011100     05  FILLER              PIC X(01) VALUE SPACES.
011200     05  D-ORDER-NUMBER      PIC X(18).
011300     05  FILLER              PIC X(01) VALUE SPACES.
011400     05  D-ORDER-STATUS      PIC X(10).
011500     05  FILLER              PIC X(01) VALUE SPACES.
011600     05  D-LINE-COUNT        PIC ZZ9.
011700     05  FILLER              PIC X(04) VALUE SPACES.
011800     05  D-TOTAL-AMOUNT      PIC $$,$$$,$$9.99.
011900     05  FILLER              PIC X(02) VALUE SPACES.
012000     05  D-CANCEL-REASON     PIC X(20).
012100
012200*    CONTROL-TOTAL SUMMARY LINES.
012300 01  RPT-SUMMARY-LINE.
012400     05  FILLER              PIC X(02) VALUE SPACES.
012500     05  S-CAPTION           PIC X(30).
012600     05  S-VALUE             PIC Z,ZZZ,ZZ9.99.
012700     05  FILLER              PIC X(37) VALUE SPACES.
012800
012900 01  FILE-STATUS-FIELDS.
013000     05  RPT-FILE-STATUS     PIC X(02).
013100     05  RPT-FS-BYTES        REDEFINES RPT-FILE-STATUS.
013200         10  RPT-FS-1        PIC X(01).
013300         10  RPT-FS-2        PIC X(01).
013400
013500 01  RUN-DATE-FIELDS.
013600     05  WS-CURRENT-DATE.
013700         10  WS-CUR-YEAR     PIC 9(04).
013800         10  WS-CUR-MONTH    PIC 9(02).
013900         10  WS-CUR-DAY      PIC 9(02).
014100
014200*-----------------------------------------------------------------
014300 LINKAGE                     SECTION.
014400*-----------------------------------------------------------------
014500 01  LS-REPORT-PARMS.
014600     05  LS-RPT-FUNCTION         PIC X(01).
014700         88  LS-RPT-INIT                VALUE "I".
014800         88  LS-RPT-DETAIL              VALUE "D".
014900         88  LS-RPT-TOTALS              VALUE "T".
015000     05  LS-RPT-ORDER-NUMBER     PIC X(18).
015100     05  LS-RPT-ORDER-STATUS     PIC X(10).
015200     05  LS-RPT-LINE-COUNT       PIC 9(03).
015300     05  LS-RPT-TOTAL-AMOUNT     PIC S9(10)V99.
015350     05  LS-RPT-TOTAL-ALT        REDEFINES LS-RPT-TOTAL-AMOUNT.
015360         10  LS-RPT-TOT-WHOLE    PIC S9(10).
015370         10  LS-RPT-TOT-CENTS    PIC 99.
015400     05  LS-RPT-CANCEL-REASON    PIC X(20).
015500     05  LS-RPT-ORDERS-READ      PIC 9(07) COMP.
015600     05  LS-RPT-ORDERS-CONFIRMD  PIC 9(07) COMP.
015700     05  LS-RPT-ORDERS-REJECTD   PIC 9(07) COMP.
015800     05  LS-RPT-CONFIRMD-AMOUNT  PIC S9(10)V99.
015900     05  LS-RPT-CONFIRMD-ALT     REDEFINES LS-RPT-CONFIRMD-AMOUNT.
016000         10  LS-RPT-CONF-WHOLE   PIC S9(10).
016100         10  LS-RPT-CONF-CENTS   PIC 99.
016200     05  LS-RPT-UNITS-LOCKED     PIC 9(07) COMP.
016300     05  LS-RPT-UNITS-RELEASD    PIC 9(07) COMP.
016400     05  LS-RPT-TXN-COUNT        PIC 9(07) COMP.
016500
016600****************************************************************
016700 PROCEDURE                   DIVISION    USING LS-REPORT-PARMS.
016800*-----------------------------------------------------------------
016900* MAIN PROCEDURE -- DISPATCH ON THE FUNCTION CODE.
017000*-----------------------------------------------------------------
017100 100-WRITE-ORDER-REPORT.
017200     EVALUATE TRUE
017300         WHEN LS-RPT-INIT
017400             PERFORM 200-INITIATE-REPORT
017500         WHEN LS-RPT-DETAIL
017600             PERFORM 200-PRINT-ORDER-DETAIL
017700         WHEN LS-RPT-TOTALS
017800             PERFORM 200-PRINT-CONTROL-TOTALS
017900     END-EVALUATE.
018000
018100     EXIT    PROGRAM.
018200
018300*-----------------------------------------------------------------
018400* OPEN THE REPORT FILE AND PRINT THE TITLE AND HEADER.
018500*-----------------------------------------------------------------
018600 200-INITIATE-REPORT.
018700     OPEN    OUTPUT  ORDER-REPORT-OUT.
018800     PERFORM 300-BUILD-TITLE-LINE.
018900     WRITE   REPORT-LINE-OUT     FROM    RPT-TITLE-LINE
019000             AFTER ADVANCING 1   LINES.
019100     WRITE   REPORT-LINE-OUT     FROM    RPT-HEADER-LINE
019200             AFTER ADVANCING 2   LINES.
019300     MOVE    SPACES              TO  REPORT-LINE-OUT.
019400     WRITE   REPORT-LINE-OUT.
019500
019600*-----------------------------------------------------------------
019700* PRINT ONE ORDER'S DETAIL LINE.
019800*-----------------------------------------------------------------
019900 200-PRINT-ORDER-DETAIL.
020000     MOVE    LS-RPT-ORDER-NUMBER TO  D-ORDER-NUMBER.
020100     MOVE    LS-RPT-ORDER-STATUS TO  D-ORDER-STATUS.
020200     MOVE    LS-RPT-LINE-COUNT   TO  D-LINE-COUNT.
020300     MOVE    LS-RPT-TOTAL-AMOUNT TO  D-TOTAL-AMOUNT.
020400     MOVE    LS-RPT-CANCEL-REASON
020500                                 TO  D-CANCEL-REASON.
020600     WRITE   REPORT-LINE-OUT     FROM    RPT-DETAIL-LINE.
020700
020800*-----------------------------------------------------------------
020900* PRINT THE CONTROL-TOTAL SUMMARY AND CLOSE.  THE SUMMARY MUST
021000* RECONCILE: ORDERS READ = CONFIRMED + CANCELLED, AND UNITS
021100* LOCKED MINUS UNITS RELEASED = NET DECREASE OF ON-HAND
021200* QUANTITY -- SEE REPORTS.
021300*-----------------------------------------------------------------
021400 200-PRINT-CONTROL-TOTALS.
021500     MOVE    SPACES              TO  REPORT-LINE-OUT.
021600     WRITE   REPORT-LINE-OUT     AFTER ADVANCING 2  LINES.
021700
021800     MOVE    "ORDERS READ"           TO  S-CAPTION.
021900     MOVE    LS-RPT-ORDERS-READ      TO  S-VALUE.
022000     WRITE   REPORT-LINE-OUT     FROM    RPT-SUMMARY-LINE.
022100
022200     MOVE    "ORDERS CONFIRMED"      TO  S-CAPTION.
022300     MOVE    LS-RPT-ORDERS-CONFIRMD  TO  S-VALUE.
022400     WRITE   REPORT-LINE-OUT     FROM    RPT-SUMMARY-LINE.
022500
022600     MOVE    "ORDERS CANCELLED/REJECTED"
022700                                     TO  S-CAPTION.
022800     MOVE    LS-RPT-ORDERS-REJECTD   TO  S-VALUE.
022900     WRITE   REPORT-LINE-OUT     FROM    RPT-SUMMARY-LINE.
023000
023100     MOVE    "TOTAL CONFIRMED AMOUNT"
023200                                     TO  S-CAPTION.
023300     MOVE    LS-RPT-CONFIRMD-AMOUNT  TO  S-VALUE.
023400     WRITE   REPORT-LINE-OUT     FROM    RPT-SUMMARY-LINE.
023500
023600     MOVE    "TOTAL UNITS LOCKED"    TO  S-CAPTION.
023700     MOVE    LS-RPT-UNITS-LOCKED     TO  S-VALUE.
023800     WRITE   REPORT-LINE-OUT     FROM    RPT-SUMMARY-LINE.
023900
024000     MOVE    "TOTAL UNITS RELEASED"  TO  S-CAPTION.
024100     MOVE    LS-RPT-UNITS-RELEASD    TO  S-VALUE.
024200     WRITE   REPORT-LINE-OUT     FROM    RPT-SUMMARY-LINE.
024300
024400     MOVE    "INVENTORY TRANSACTIONS WRITTEN"
024500                                     TO  S-CAPTION.
024600     MOVE    LS-RPT-TXN-COUNT        TO  S-VALUE.
024700     WRITE   REPORT-LINE-OUT     FROM    RPT-SUMMARY-LINE.
024800
024900     CLOSE   ORDER-REPORT-OUT.
025000
025100*-----------------------------------------------------------------
025200* BUILD THE TITLE LINE FROM TODAY'S DATE.
025300*-----------------------------------------------------------------
025400 300-BUILD-TITLE-LINE.
025500     ACCEPT  WS-CURRENT-DATE     FROM DATE YYYYMMDD.
025700     MOVE    WS-CUR-YEAR         TO  T-DSP-YEAR.
025800     MOVE    WS-CUR-MONTH        TO  T-DSP-MONTH.
025900     MOVE    WS-CUR-DAY          TO  T-DSP-DAY.
