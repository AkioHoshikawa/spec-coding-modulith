000100****************************************************************
000200* INVTABLE -- MASTER TABLE LOADER SUBPROGRAM.
000300*
000400* READS THE SKU MASTER AND THE INVENTORY MASTER SEQUENTIAL
000500* FILES WHOLESALE INTO THE TWO OCCURS TABLES PASSED BY THE
000600* CALLER (ORDPROC), SO THAT ORDPROC CAN SEARCH ALL (BINARY
000700* SEARCH) ON SKU-ID FOR THE REST OF THE RUN.  BOTH MASTERS
000800* MUST ALREADY BE IN SKU-ID SEQUENCE.
000900*
001000* USED FILE
001100*    - SKU MASTER            : SKUMAST
001200*    - INVENTORY MASTER (IN) : INVMAST
001300****************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 INVTABLE.
001700 AUTHOR.                     R T HALVORSEN.
001800 INSTALLATION.               NORTHGATE DISTRIBUTION CO.
001900 DATE-WRITTEN.               03/14/1987.
002000 DATE-COMPILED.
002100 SECURITY.                   NONE.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* 031487 RTH  ORIG   INITIAL WRITE -- CONVERTS INVENT5.TXT AND
002600*                    SUPPLIERS.TXT TO INDEXED MASTERS INVENT6
002700*                    AND SUPPLIER FOR THE NIGHTLY REPORT RUN.
002800* 051290 RTH  CR0201 ADD FILE STATUS CHECKING ON BOTH OUTPUTS.
002900* 082293 DMO  PR0399 CORRECT RECORD LENGTH MISMATCH ON SUPPLIER
003000*                    CONVERSION (WAS TRUNCATING SUPPLIER NAME).
003100* 091598 TRB  Y2K98  YEAR 2000 REVIEW -- NO 2-DIGIT YEAR FIELDS.
003200*                    SIGNED OFF.
003300* 031501 JLF  PR0615 SKIP ZERO-QUANTITY RECORDS ON CONVERT, PER
003400*                    WAREHOUSE REQUEST (LATER REVERSED, CR0734).
003500* 121501 SPA  CR0734 WEB ORDER INTERFACE PROJECT PHASE 1 --
003600*                    RETIRE THE INDEXED-FILE CONVERSION.  BOTH
003700*                    MASTERS ARE NOW TABLE-LOADED IN MEMORY FOR
003800*                    THE ORDER BATCH; SUPPLIER FILE DROPPED, NO
003900*                    SUPPLIER CONCEPT IN WEB ORDERS.
004000* 042903 SPA  CR0734 SKU TABLE LOAD ADDED (FORMERLY SUPPLIER
004100*                    SECTION); ASCENDING KEY ON SKU-ID FOR
004200*                    SEARCH ALL IN ORDPROC.
004300* 091005 DMO  CR0861 INVENTORY TABLE CARRIES SIGNED QUANTITY SO
004400*                    LOCK/UNLOCK ARITHMETIC CANNOT WRAP.
004500* 110709 SPA  CR1042 RAISE TABLE CAPACITY TO 2000 SKUs PER
004600*                    CATALOG GROWTH PROJECTION; TABLE LAYOUTS
004700*                    MOVED TO SHARED COPYBOOKS SKUTBL/INVTBL SO
004800*                    ORDPROC AND THIS MODULE CANNOT DRIFT APART.
004900* 031612 JLF  INC1187 ADD ALTERNATE WHOLE/CENTS VIEW OF RETAIL
005000*                    PRICE FOR THE RECONCILIATION DUMP.
005050* 082714 DMO  CR1042 INVMAST WIDENED WITH AN EXPANSION AREA (SEE
005060*                    INVMAST.CPY); LOAD MOVE CHANGED FROM A
005070*                    WHOLE-RECORD MOVE TO FIELD-BY-FIELD SO THE
005080*                    RESERVE BYTES ARE NOT CARRIED INTO THE TABLE.
005100*-----------------------------------------------------------------
005200 ENVIRONMENT                 DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION               SECTION.
005500 SOURCE-COMPUTER.            NORTHGATE-3090.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*-----------------------------------------------------------------
005900 INPUT-OUTPUT                SECTION.
006000 FILE-CONTROL.
006100     SELECT  SKU-MASTER-IN
006200             ASSIGN TO "SKUMAST"
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS IS SKU-FILE-STATUS.
006500
006600     SELECT  INVENTORY-MASTER-IN
006700             ASSIGN TO "INVMAST"
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS INV-FILE-STATUS.
007000
007100****************************************************************
007200 DATA                        DIVISION.
007300*-----------------------------------------------------------------
007400 FILE                        SECTION.
007500 FD  SKU-MASTER-IN
007600     RECORD CONTAINS 100 CHARACTERS
007700     DATA RECORD IS SKU-MASTER-RECORD.
007800     COPY "SKUMAST.CPY".
007900
008000 FD  INVENTORY-MASTER-IN
008100     RECORD CONTAINS 90 CHARACTERS
008200     DATA RECORD IS INVENTORY-MASTER-RECORD.
008300     COPY "INVMAST.CPY".
008400
008500*-----------------------------------------------------------------
008600 WORKING-STORAGE             SECTION.
008700*-----------------------------------------------------------------
008800 01  SWITCHES-AND-COUNTERS.
008900     05  SKU-EOF-SW              PIC X(01) VALUE SPACE.
009000         88  SKU-EOF                    VALUE "Y".
009100     05  INV-EOF-SW              PIC X(01) VALUE SPACE.
009200         88  INV-EOF                    VALUE "Y".
009300
009400 01  FILE-STATUS-FIELDS.
009500     05  SKU-FILE-STATUS         PIC X(02).
009600     05  SKU-FS-BYTES            REDEFINES SKU-FILE-STATUS.
009700         10  SKU-FS-1            PIC X(01).
009800         10  SKU-FS-2            PIC X(01).
009900     05  INV-FILE-STATUS         PIC X(02).
010000     05  INV-FS-BYTES            REDEFINES INV-FILE-STATUS.
010100         10  INV-FS-1            PIC X(01).
010200         10  INV-FS-2            PIC X(01).
010300
010400*-----------------------------------------------------------------
010500 LINKAGE                     SECTION.
010600*-----------------------------------------------------------------
010700* THESE LAYOUTS ARE COPYBOOKS SHARED WITH ORDPROC'S WORKING
010800* STORAGE -- SEE CHANGE LOG 110709.
010900*-----------------------------------------------------------------
011000     COPY "SKUTBL.CPY".
011100     COPY "INVTBL.CPY".
011200
011300****************************************************************
011400 PROCEDURE                   DIVISION
011500                             USING SKU-TABLE-AREA
011600                                   INVENTORY-TABLE-AREA.
011700*-----------------------------------------------------------------
011800* MAIN PROCEDURE -- BATCH FLOW STEP 2.
011900*-----------------------------------------------------------------
012000 100-LOAD-MASTER-TABLES.
012100     PERFORM 200-LOAD-SKU-TABLE.
012200     PERFORM 200-LOAD-INVENTORY-TABLE.
012300
012400     EXIT    PROGRAM.
012500
012600*-----------------------------------------------------------------
012700 200-LOAD-SKU-TABLE.
012800     PERFORM 300-INITIATE-SKU-LOAD.
012900     PERFORM 300-PROCEED-SKU-LOAD UNTIL SKU-EOF.
013000     PERFORM 300-TERMINATE-SKU-LOAD.
013100
013200*-----------------------------------------------------------------
013300 200-LOAD-INVENTORY-TABLE.
013400     PERFORM 300-INITIATE-INV-LOAD.
013500     PERFORM 300-PROCEED-INV-LOAD UNTIL INV-EOF.
013600     PERFORM 300-TERMINATE-INV-LOAD.
013700
013800******************************************************************
013900 300-INITIATE-SKU-LOAD.
014000     OPEN    INPUT   SKU-MASTER-IN.
014100     MOVE    ZEROS       TO  TBL-SKU-COUNT.
014200     PERFORM 400-READ-SKU-MASTER-IN.
014300
014400*-----------------------------------------------------------------
014500 300-PROCEED-SKU-LOAD.
014600     ADD     1               TO  TBL-SKU-COUNT.
014700     MOVE    SKU-MASTER-RECORD
014800                     TO  TBL-SKU-ENTRY (TBL-SKU-COUNT).
014900     PERFORM 400-READ-SKU-MASTER-IN.
015000
015100*-----------------------------------------------------------------
015200 300-TERMINATE-SKU-LOAD.
015300     CLOSE   SKU-MASTER-IN.
015400
015500*-----------------------------------------------------------------
015600 300-INITIATE-INV-LOAD.
015700     OPEN    INPUT   INVENTORY-MASTER-IN.
015800     MOVE    ZEROS       TO  TBL-INV-COUNT.
015900     PERFORM 400-READ-INVENTORY-MASTER-IN.
016000
016100*-----------------------------------------------------------------
016200 300-PROCEED-INV-LOAD.
016300     ADD     1               TO  TBL-INV-COUNT.
016400     MOVE    IV-SKU-ID       TO  TI-SKU-ID   (TBL-INV-COUNT).
016410     MOVE    IV-QUANTITY     TO  TI-QUANTITY (TBL-INV-COUNT).
016600     PERFORM 400-READ-INVENTORY-MASTER-IN.
016700
016800*-----------------------------------------------------------------
016900 300-TERMINATE-INV-LOAD.
017000     CLOSE   INVENTORY-MASTER-IN.
017100
017200*-----------------------------------------------------------------
017300 400-READ-SKU-MASTER-IN.
017400     READ    SKU-MASTER-IN
017500             AT END      SET SKU-EOF TO TRUE.
017600
017700*-----------------------------------------------------------------
017800 400-READ-INVENTORY-MASTER-IN.
017900     READ    INVENTORY-MASTER-IN
018000             AT END      SET INV-EOF TO TRUE.
